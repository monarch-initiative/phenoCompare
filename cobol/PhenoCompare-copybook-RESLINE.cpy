000100******************************************************************
000200* RESLINE  -  RESULTS REPORT HEADER AND DETAIL LINE              *
000300*                                                                *
000400* ONE TAB-SEPARATED LINE PER HPO TERM, WRITTEN IN ASCENDING      *
000500* TCS-CHISQ ORDER BY 640-WRITE-DETAIL.  THE TAB BYTES ARE MOVED  *
000600* IN AT RUN TIME FROM WS-TAB-CHAR SINCE X'09' CANNOT SIT INSIDE  *
000700* A COBOL VALUE LITERAL ON THIS COMPILER.                        *
000800*                                                                *
000900* 05/14/09  JJT  ORIGINAL FOR PHENOCOMPARE BATCH REWRITE         *
001000******************************************************************
001100 01  RESULT-HDR-LINE.
001200     05  RHL-COL1                         PIC X(11)
001300                           VALUE "#HPO TermId".
001400     05  RHL-TAB1                         PIC X(01).
001500     05  RHL-COL2                         PIC X(09)
001600                           VALUE "Term Name".
001700     05  RHL-TAB2                         PIC X(01).
001800     05  RHL-COL3                         PIC X(06)
001900                           VALUE "Group1".
002000     05  RHL-TAB3                         PIC X(01).
002100     05  RHL-COL4                         PIC X(06)
002200                           VALUE "Group2".
002300     05  RHL-TAB4                         PIC X(01).
002400     05  RHL-COL5                         PIC X(05)
002500                           VALUE "ChiSq".
002600     05  RHL-TAB5                         PIC X(01).
002700     05  RHL-COL6                         PIC X(07)
002800                           VALUE "p Value".
002900     05  FILLER                           PIC X(20)
003000                           VALUE SPACES.
003100      
003200 01  RESULT-LINE.
003300     05  RL-TERM-ID                        PIC X(10).
003400     05  RL-TAB1                           PIC X(01).
003500     05  RL-TERM-NAME                      PIC X(100).
003600     05  RL-TAB2                           PIC X(01).
003700     05  RL-GROUP-1-COUNT                  PIC ZZZZ9.
003800     05  RL-TAB3                           PIC X(01).
003900     05  RL-GROUP-2-COUNT                  PIC ZZZZ9.
004000     05  RL-TAB4                           PIC X(01).
004100     05  RL-CHISQ                          PIC ZZZ9.999.
004200     05  RL-TAB5                           PIC X(01).
004300     05  RL-PVALUE                         PIC ZZZ9.999.
004400     05  FILLER                            PIC X(10).

000100******************************************************************
000200* TRMCNT   -  PER-TERM COUNT ACCUMULATOR (WORKING STORAGE ONLY) *
000300*                                                                *
000400* ONE ROW PER HPO TERM THAT HAS TURNED UP IN AT LEAST ONE        *
000500* PATIENT'S INDUCED ANCESTOR SET.  ROWS ARE CREATED ON THE FLY   *
000600* BY 330-BUMP-TERM-COUNT -- A TERM NEVER SEEN GETS NO ROW AT     *
000700* ALL, WHICH MEANS AN IMPLICIT COUNT OF ZERO IN BOTH GROUPS.     *
000800*                                                                *
000900* 05/14/09  JJT  ORIGINAL FOR PHENOCOMPARE BATCH REWRITE         *
001000******************************************************************
001100 01  TERM-COUNT-TABLE.
001200     05  TC-COUNT-OF-ROWS                  PIC 9(05) COMP.
001300     05  TERM-COUNT-ENTRY OCCURS 12000 TIMES
001400                           INDEXED BY TC-IDX.
001500         10  TC-TERM-ID                 PIC X(10).
001600         10  TC-COUNT-GROUP-1           PIC 9(05) COMP.
001700         10  TC-COUNT-GROUP-2           PIC 9(05) COMP.
001800         10  FILLER                     PIC X(05).

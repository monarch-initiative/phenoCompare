000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STRLTH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800      
000900******************************************************************
001000*REMARKS.
001100*
001200*          RETURNS THE LENGTH OF TEXT1 WITH TRAILING BLANKS
001300*          REMOVED, ADDED TO WHATEVER RETURN-LTH ALREADY HOLDS
001400*          ON ENTRY (CALLERS MUST ZERO RETURN-LTH FIRST - SEE
001500*          CHANGE LOG ENTRY #H0158).  ORIGINALLY WRITTEN FOR THE
001600*          BILLING SYSTEM, PICKED UP BY PHENOCOMPARE (PHCOMPAR)
001700*          TO DETECT BLANK PAT-GENE / PAT-HPO-LIST FIELDS.
001800*
001900******************************************************************
002000*CHANGE LOG.
002100*
002200* 01/01/08  JS   #B0012  ORIGINAL PROGRAM - BILLING SUBSYSTEM
002300* 06/30/98  JS   #B0090  Y2K REMEDIATION - NO DATE FIELDS IN THIS
002400*                        PROGRAM, REVIEWED AND CLOSED NO CHANGE
002500* 07/19/09  JJT  #H0111  PICKED UP FOR USE BY PHCOMPAR - ADDED
002600*                        MANUAL TRAILING-BLANK SCAN AS A CROSS-
002700*                        CHECK AGAINST THE FUNCTION REVERSE
002800*                        RESULT, ABEND IF THE TWO DISAGREE
002900* 09/08/10  JJT  #H0158  DOCUMENTED THAT RETURN-LTH ACCUMULATES -
003000*                        CALLERS MUST ZERO IT BEFORE EACH CALL
003100*
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900 INPUT-OUTPUT SECTION.
004000      
004100 DATA DIVISION.
004200 FILE SECTION.
004300      
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  L                        PIC S9(4) COMP.
004700     05  TEMP-TXT                 PIC X(254).
004800     05  TEMP-TXT-CHARS REDEFINES TEMP-TXT OCCURS 254 TIMES
004900                           INDEXED BY TTC-IDX
005000                           PIC X(01).
005100     05  CHK-LTH                  PIC S9(4) COMP.
005200     05  CHK-SUB                  PIC S9(4) COMP.
005300     05  FILLER                   PIC X(04).
005400      
005500 01  PHABEND-WORK-REC.
005600     05  FILLER                   PIC X(10)
005700                           VALUE "*** ABEND ".
005800     05  WK-ABEND-REASON          PIC X(60).
005900     05  FILLER                   PIC X(20).
006000 77  ZERO-VAL                     PIC 9(1) VALUE 0.
006100 77  ONE-VAL                      PIC 9(1) VALUE 1.
006200      
006300 LINKAGE SECTION.
006400 01  TEXT1                        PIC X(255).
006500 01  TEXT1-CHARS REDEFINES TEXT1 OCCURS 255 TIMES
006600                           INDEXED BY T1-IDX
006700                           PIC X(01).
006800 01  RETURN-LTH                   PIC S9(4).
006900 01  RETURN-LTH-EDIT REDEFINES RETURN-LTH
007000                           PIC -9999.
007100      
007200 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007300     PERFORM 100-REVERSE-SCAN THRU 100-EXIT.
007400     PERFORM 200-MANUAL-SCAN THRU 200-EXIT.
007500     PERFORM 300-CROSS-CHECK THRU 300-EXIT.
007600      
007700     ADD L TO RETURN-LTH.
007800     GOBACK.
007900      
008000 100-REVERSE-SCAN.
008100     MOVE 0 TO L.
008200     MOVE FUNCTION REVERSE(TEXT1) TO TEMP-TXT.
008300     INSPECT TEMP-TXT
008400               REPLACING ALL LOW-VALUES BY SPACES.
008500     INSPECT TEMP-TXT
008600                    TALLYING L FOR LEADING SPACES.
008700     COMPUTE L  = LENGTH OF TEXT1 - L.
008800 100-EXIT.
008900     EXIT.
009000      
009100*----------------------------------------------------------------
009200* 200-SERIES - WALK TEXT1 BACKWARDS ONE CHARACTER AT A TIME AND
009300* COUNT DOWN TO THE LAST NON-BLANK POSITION.  THIS IS THE OLD
009400* WAY THE BILLING SYSTEM DID IT BEFORE FUNCTION REVERSE CAME
009500* ALONG - KEPT HERE STRICTLY AS A CROSS-CHECK.  SEE #H0111.
009600*----------------------------------------------------------------
009700 200-MANUAL-SCAN.
009800     MOVE LENGTH OF TEXT1 TO CHK-LTH.
009900     SET T1-IDX TO LENGTH OF TEXT1.
010000     PERFORM 210-BACK-UP-ONE THRU 210-EXIT
010100         UNTIL TEXT1-CHARS(T1-IDX) NOT = SPACE
010200            OR CHK-LTH = 0.
010300 200-EXIT.
010400     EXIT.
010500      
010600 210-BACK-UP-ONE.
010700     SUBTRACT 1 FROM CHK-LTH.
010800     IF CHK-LTH > 0
010900         SET T1-IDX DOWN BY 1.
011000 210-EXIT.
011100     EXIT.
011200      
011300 300-CROSS-CHECK.
011400     IF CHK-LTH NOT = L
011500         MOVE "*** STRLTH CROSS-CHECK MISMATCH" TO
011600              WK-ABEND-REASON
011700         DISPLAY PHABEND-WORK-REC
011800         DISPLAY "FUNCTION-REVERSE LENGTH = " L
011900         DISPLAY "MANUAL-SCAN LENGTH      = " CHK-LTH
012000         DISPLAY "RETURN-LTH ON ENTRY WAS = " RETURN-LTH-EDIT
012100         DIVIDE ZERO-VAL INTO ONE-VAL.
012200 300-EXIT.
012300     EXIT.

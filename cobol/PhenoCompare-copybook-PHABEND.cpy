000100******************************************************************
000200* PHABEND  -  FATAL-CONDITION MESSAGE RECORD                    *
000300*                                                                *
000400* ADAPTED FROM THE SHOP'S STANDARD ABENDREC MEMBER.  WRITTEN TO  *
000500* SYSOUT BY 9000-ABEND-RTN FOR EVERY FATAL VALIDATION CONDITION  *
000600* (MISSING FILE, EMPTY GENE GROUP, BAD PATIENT RECORD, UNKNOWN   *
000700* GENE, EMPTY PATIENT GROUP) BEFORE THE JOB IS FORCED TO ABEND.  *
000800*                                                                *
000900* 05/14/09  JJT  ORIGINAL FOR PHENOCOMPARE BATCH REWRITE         *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  FILLER                            PIC X(10)
001300                           VALUE "*** ABEND ".
001400     05  ABEND-PGM-NAME                     PIC X(08).
001500     05  FILLER                            PIC X(02) VALUE SPACES.
001600     05  ABEND-REASON                       PIC X(60).
001700     05  FILLER                            PIC X(02) VALUE SPACES.
001800     05  FILLER                            PIC X(09)
001900                           VALUE "EXPECTED:".
002000     05  EXPECTED-VAL                       PIC X(10).
002100     05  FILLER                            PIC X(02) VALUE SPACES.
002200     05  FILLER                            PIC X(07)
002300                           VALUE "ACTUAL:".
002400     05  ACTUAL-VAL                         PIC X(10).
002500     05  FILLER                            PIC X(11).
002600      
002700 01  PARA-NAME                              PIC X(20).
002800      
002900 77  RETURN-CODE                            PIC S9(4) COMP
003000                           VALUE ZERO.
003100 77  ZERO-VAL                                PIC 9(1) VALUE 0.
003200 77  ONE-VAL                                 PIC 9(1) VALUE 1.

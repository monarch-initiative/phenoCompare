000100******************************************************************
000200* ONTNAME  -  ONTOLOGY TERM-NAME LOOKUP LINE AND TABLE           *
000300*                                                                *
000400* FLATTENED "TERM-ID / DISPLAY-NAME" FACTS PRODUCED UPSTREAM     *
000500* FROM THE HPO .OBO FILE.  LOADED ONCE AT HOUSEKEEPING TIME AND  *
000600* HELD IN STORAGE FOR THE REPORT-WRITING SEARCH IN 620-LOOKUP.   *
000700*                                                                *
000800* 05/14/09  JJT  ORIGINAL FOR PHENOCOMPARE BATCH REWRITE         *
000900******************************************************************
001000 01  ONTOLOGY-TERM-LINE                   PIC X(120).
001100      
001200 01  ONTOLOGY-TERM-REC.
001300     05  TERM-ID                          PIC X(10).
001400     05  TERM-NAME                        PIC X(100).
001500     05  FILLER                           PIC X(10).
001600      
001700 01  ONTOLOGY-TERM-TABLE.
001800     05  OT-COUNT-OF-ROWS                 PIC 9(05) COMP.
001900     05  ONTOLOGY-TERM-ENTRY OCCURS 12000 TIMES
002000                           INDEXED BY OT-IDX.
002100         10  OT-TERM-ID               PIC X(10).
002200         10  OT-TERM-NAME             PIC X(100).
002300         10  FILLER                   PIC X(05).

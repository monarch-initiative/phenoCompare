000100******************************************************************
000200* TRMCHISQ -  CHI-SQUARED RESULT TABLE (WORKING STORAGE ONLY)    *
000300*                                                                *
000400* ONE ROW PER TERM-COUNT-TABLE ROW, BUILT BY 400-BUILD-CHISQ-    *
000500* TABLE (WHICH CALLS HPOCHISQ) AND RE-ORDERED IN PLACE BY        *
000600* 500-SORT-RESULTS BEFORE THE REPORT IS WRITTEN.                 *
000700*                                                                *
000800* 05/14/09  JJT  ORIGINAL FOR PHENOCOMPARE BATCH REWRITE         *
000900******************************************************************
001000 01  TERM-CHISQ-TABLE.
001100     05  TCS-COUNT-OF-ROWS                 PIC 9(05) COMP.
001200     05  TERM-CHISQ-ENTRY OCCURS 12000 TIMES
001300                           INDEXED BY TCS-IDX.
001400         10  TCS-TERM-ID                PIC X(10).
001500         10  TCS-CHISQ                  PIC S9(5)V9(3) COMP-3.
001600         10  TCS-PVALUE                 PIC S9(1)V9(5) COMP-3.
001700         10  FILLER                     PIC X(05).
001800      
001900******************************************************************
002000* SWAP AREA USED BY THE EXCHANGE SORT IN 500-SORT-RESULTS.       *
002100******************************************************************
002200 01  TCS-SWAP-AREA.
002300     05  SW-TERM-ID                        PIC X(10).
002400     05  SW-CHISQ                          PIC S9(5)V9(3) COMP-3.
002500     05  SW-PVALUE                         PIC S9(1)V9(5) COMP-3.
002600     05  FILLER                            PIC X(05).

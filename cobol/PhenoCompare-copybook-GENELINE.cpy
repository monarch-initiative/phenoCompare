000100******************************************************************
000200* GENELINE  -  GENE-GROUP INPUT LINE AND IN-MEMORY GENE TABLE    *
000300*                                                                *
000400* ONE PHYSICAL LINE PER GENE GROUP IN THE GENES FILE.  LINES     *
000500* BEGINNING WITH '#' IN COLUMN 1 ARE COMMENTS AND ARE SKIPPED BY *
000600* THE CALLING PROGRAM BEFORE THIS LAYOUT IS EVER TOUCHED.        *
000700*                                                                *
000800* 05/14/09  JJT  ORIGINAL FOR PHENOCOMPARE BATCH REWRITE         *
000900******************************************************************
001000 01  GENE-LINE-REC                        PIC X(1024).
001100      
001200******************************************************************
001300* WORKING-STORAGE TABLE HOLDING THE TWO GENE GROUPS ONCE THE     *
001400* GENES FILE HAS BEEN SPLIT ON TAB BY 100-LOAD-GENE-GROUPS.      *
001500* GENE-GROUP-ENTRY(1) IS GROUP-0, GENE-GROUP-ENTRY(2) IS GROUP-1.*
001600******************************************************************
001700 01  GENE-GROUP-TABLE.
001800     05  GENE-GROUP-ENTRY OCCURS 2 TIMES
001900                           INDEXED BY GRP-IDX.
002000         10  GENE-COUNT              PIC 9(02) COMP.
002100         10  GENE-NAME-ENTRY OCCURS 50 TIMES
002200                           INDEXED BY GENE-IDX
002300                           PIC X(20).
002400         10  FILLER                  PIC X(04).

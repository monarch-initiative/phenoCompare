000100******************************************************************
000200* PATLINE  -  PATIENT INPUT LINE AND PATIENT ROSTER TABLE        *
000300*                                                                *
000400* ONE PHYSICAL LINE PER PATIENT IN THE PATIENTS FILE.  ONLY      *
000500* COLUMN 1 (GENE) AND COLUMN 5 (HPO LIST) ARE INTERPRETED --     *
000600* COLUMNS 2-4 ARE FREE-FORM IDENTIFYING DATA THIS JOB SKIPS.     *
000700*                                                                *
000800* 05/14/09  JJT  ORIGINAL FOR PHENOCOMPARE BATCH REWRITE         *
000900******************************************************************
001000 01  PATIENT-LINE-RAW                     PIC X(700).
001100      
001200 01  PATIENT-LINE-REC.
001300     05  PAT-GENE                         PIC X(20).
001400     05  PAT-SKIP-1                       PIC X(40).
001500     05  PAT-SKIP-2                       PIC X(40).
001600     05  PAT-SKIP-3                       PIC X(40).
001700     05  PAT-HPO-LIST                     PIC X(500).
001800     05  FILLER                           PIC X(10).
001900      
002000******************************************************************
002100* PER-PATIENT WORKING SET OF DISTINCT HPO TERM IDS, BUILT BY     *
002200* 230-SPLIT-HPO-LIST WHILE UNSTRINGING PAT-HPO-LIST ON ';'.      *
002300******************************************************************
002400 01  PATIENT-HPO-SET.
002500     05  PHS-TERM-COUNT                   PIC 9(03) COMP.
002600     05  PHS-TERM-ENTRY OCCURS 100 TIMES
002700                           INDEXED BY PHS-IDX
002800                           PIC X(10).
002900     05  FILLER                           PIC X(05).
003000      
003100******************************************************************
003200* PATIENT ROSTER -- EVERY PATIENT RECORD ACCEPTED BY THE EDITS   *
003300* IN 200-LOAD-PATIENTS, WITH ITS ASSIGNED GROUP AND ITS          *
003400* DE-DUPLICATED HPO TERM SET CARRIED FORWARD FOR THE ANCESTOR    *
003500* COUNTING PASS IN 300-COUNT-ANCESTORS.                          *
003600******************************************************************
003700 01  PATIENT-TABLE.
003800     05  PATIENT-ENTRY OCCURS 4000 TIMES
003900                           INDEXED BY PAT-IDX.
004000         10  PAT-GROUP-NBR            PIC 9(01) COMP.
004100         10  PAT-GENE-NAME            PIC X(20).
004200         10  PAT-HPO-COUNT            PIC 9(03) COMP.
004300         10  PAT-HPO-TERM OCCURS 100 TIMES
004400                           PIC X(10).
004500         10  FILLER                   PIC X(05).
004600      
004700 01  GROUP-SIZE-COUNTERS.
004800     05  GROUP-PATIENT-COUNT OCCURS 2 TIMES
004900                           PIC 9(05) COMP.
005000     05  FILLER                       PIC X(04).

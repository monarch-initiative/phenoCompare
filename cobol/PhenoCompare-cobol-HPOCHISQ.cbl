000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HPOCHISQ.
000300 AUTHOR. JANET TREADWAY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/02/09.
000600 DATE-COMPILED. 06/02/09.
000700 SECURITY. NON-CONFIDENTIAL.
000800      
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED ONCE PER HPO TERM BY PHCOMPAR (410-CALL-CHISQ)
001300*          WITH A 2X2 OBSERVED-COUNT TABLE (GROUP1-HAS-TERM,
001400*          GROUP1-NOT, GROUP2-HAS-TERM, GROUP2-NOT) AND RETURNS
001500*          THE PEARSON CHI-SQUARED STATISTIC AND ITS ONE-DEGREE-
001600*          OF-FREEDOM P-VALUE.  THIS SHOP'S COMPILER HAS NO
001700*          SQUARE-ROOT OR EXPONENTIAL LIBRARY FUNCTION, SO BOTH
001800*          ARE WORKED BY HAND -
001900*
002000*            SQRT  - NEWTON-RAPHSON ITERATION
002100*            EXP   - RANGE REDUCTION BY 2**16, SHORT TAYLOR
002200*                    SERIES, THEN 16 REPEATED SQUARINGS
002300*            ERFC  - ABRAMOWITZ & STEGUN RATIONAL-POLYNOMIAL
002400*                    APPROXIMATION (FORMULA 7.1.26)
002500*
002600*          IF ANY ROW OR COLUMN TOTAL OF THE 2X2 TABLE IS ZERO
002700*          THE TABLE IS DEGENERATE AND BOTH OUTPUTS ARE FORCED
002800*          TO ZERO RATHER THAN DIVIDING BY ZERO.
002900*
003000******************************************************************
003100*CHANGE LOG.
003200*
003300* 06/02/09  JJT  #H0102  ORIGINAL PROGRAM
003400* 08/11/09  JJT  #H0119  ADDED CROSS-FOOT OF THE MARGINAL TOTALS
003500*                        (320-CROSS-CHECK-GRAND-TOTAL) AFTER A
003600*                        BAD LINKAGE RECORD FROM AN UNRELATED
003700*                        TEST STUB CORRUPTED A CHI-SQ VALUE
003800* 12/03/98  RMK  #H0067  Y2K REMEDIATION - REVIEWED, PROGRAM
003900*                        HOLDS NO CENTURY-SENSITIVE DATA OF ITS
004000*                        OWN.  WK-CALL-DATE (DEBUG TRACE ONLY)
004100*                        LEFT 2-DIGIT PER SHOP STANDARD SINCE IT
004200*                        IS NEVER COMPARED OR STORED
004300* 04/22/13  RMK  #H0201  ADDED UPSI-0 DEBUG TRACE SWITCH SO THE
004400*                        OPERATOR CAN GET A DUMP OF EVERY CALL
004500*                        WITHOUT RECOMPILING
004600* 06/14/16  CWB  #H0244  ROUNDED THE INTERMEDIATE EXPECTED-VALUE
004700*                        COMPUTE - TRUNCATION WAS LETTING SMALL
004800*                        CHI-SQ VALUES DRIFT NEGATIVE ON RARE
004900*                        3-DECIMAL TERM COUNTS
005000* 02/07/21  CWB  #H0288  CAPPED HC-PVALUE-OUT TO THE 0...1 RANGE
005100*                        AFTER THE POLYNOMIAL APPROXIMATION
005200*                        OVERSHOT TO 1.00002 ON A NEAR-ZERO
005300*                        CHI-SQ TERM
005400*
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS NEXT-PAGE
006200     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
006300            OFF STATUS IS DEBUG-TRACE-OFF.
006400 INPUT-OUTPUT SECTION.
006500      
006600 DATA DIVISION.
006700 FILE SECTION.
006800      
006900 WORKING-STORAGE SECTION.
007000*----------------------------------------------------------------
007100* ROW/COLUMN TOTALS FOR THE 2X2 TABLE.  RC-TOTALS-FLAT LETS
007200* 310/320 WALK ALL FOUR MARGINAL TOTALS AS ONE TABLE INSTEAD OF
007300* FOUR SEPARATE IF STATEMENTS.
007400*----------------------------------------------------------------
007500 01  CHISQ-WORK-AREA.
007600     05  RC-TOTALS-GROUP.
007700         10  WK-ROW-TOTAL     OCCURS 2 TIMES
007800                           PIC 9(06) COMP.
007900         10  WK-COL-TOTAL     OCCURS 2 TIMES
008000                           PIC 9(06) COMP.
008100     05  RC-TOTALS-FLAT REDEFINES RC-TOTALS-GROUP.
008200         10  RC-ALL-TOTALS    OCCURS 4 TIMES
008300                           INDEXED BY RC-IDX
008400                           PIC 9(06) COMP.
008500     05  WK-GRAND-TOTAL       PIC 9(07) COMP.
008600     05  WK-CHECK-SUM         PIC 9(08) COMP.
008700     05  WK-EXPECTED          PIC S9(7)V9(7) COMP-3.
008800     05  WK-DIFF              PIC S9(7)V9(7) COMP-3.
008900     05  WK-TERM              PIC S9(7)V9(7) COMP-3.
009000     05  WK-CHISQ-ACCUM       PIC S9(5)V9(7) COMP-3.
009100     05  WK-HALF-CHISQ        PIC S9(5)V9(7) COMP-3.
009200     05  WK-X                 PIC S9(5)V9(7) COMP-3.
009300     05  WK-X-PREV            PIC S9(5)V9(7) COMP-3.
009400     05  WK-REDUCED-Y         PIC S9(5)V9(9) COMP-3.
009500     05  WK-TAYLOR-SUM        PIC S9(1)V9(9) COMP-3.
009600     05  WK-EXP-NEG-XSQ       PIC S9(1)V9(9) COMP-3.
009700     05  WK-ERFC-T            PIC S9(1)V9(9) COMP-3.
009800     05  WK-ERFC-POLY         PIC S9(1)V9(9) COMP-3.
009900     05  WK-DEGENERATE-SW     PIC X(01).
010000         88  WK-DEGENERATE           VALUE "Y".
010100         88  WK-NOT-DEGENERATE       VALUE "N".
010200     05  WK-ITER-SUB          PIC S9(4) COMP.
010300     05  FILLER               PIC X(04).
010400      
010500*----------------------------------------------------------------
010600* OPERATOR DEBUG-TRACE LINE - WRITTEN TO THE CONSOLE, NOT SYSOUT,
010700* ONLY WHEN THE OPERATOR SETS UPSI-0 ON IN THE JCL.  SEE #H0201.
010800*----------------------------------------------------------------
010900 01  WK-CALL-DATE             PIC 9(06).
011000 01  WK-CALL-DATE-BREAKDOWN REDEFINES WK-CALL-DATE.
011100     05  WK-CALL-YY           PIC 9(02).
011200     05  WK-CALL-MM           PIC 9(02).
011300     05  WK-CALL-DD           PIC 9(02).
011400      
011500 01  DEBUG-TRACE-LINE.
011600     05  FILLER               PIC X(13)
011700                           VALUE "HPOCHISQ DBG ".
011800     05  DT-DATE              PIC 9(06).
011900     05  FILLER               PIC X(01) VALUE SPACE.
012000     05  FILLER               PIC X(06) VALUE "CHISQ=".
012100     05  DT-CHISQ             PIC ZZZ9.999.
012200     05  FILLER               PIC X(01) VALUE SPACE.
012300     05  FILLER               PIC X(02) VALUE "P=".
012400     05  DT-PVALUE            PIC Z.99999.
012500     05  FILLER               PIC X(20) VALUE SPACES.
012600      
012700 LINKAGE SECTION.
012800 COPY HCPARM.
012900      
013000*----------------------------------------------------------------
013100* THE FIRST FOUR FIELDS OF THE LINKAGE RECORD ARE FOUR ADJACENT
013200* PIC 9(05) COMP CELLS, ONE PER PIC 9(05) COMP CELL, LAID DOWN
013300* ROW-MAJOR (GROUP1-HAS, GROUP1-NOT, GROUP2-HAS, GROUP2-NOT).
013400* THIS VIEW LETS 200/400 DRIVE THE ARITHMETIC OFF SUBSCRIPTS
013500* INSTEAD OF FOUR NAMED FIELDS.
013600*----------------------------------------------------------------
013700 01  LK-OBS-MATRIX REDEFINES HPOCHISQ-LINKAGE-REC.
013800     05  LK-OBS-ROW           OCCURS 2 TIMES
013900                           INDEXED BY LKR-IDX.
014000         10  LK-OBS-COL       OCCURS 2 TIMES
014100                           INDEXED BY LKC-IDX
014200                           PIC 9(05) COMP.
014300      
014400 01  RETURN-CD                PIC S9(4) COMP.
014500      
014600 PROCEDURE DIVISION USING HPOCHISQ-LINKAGE-REC, RETURN-CD.
014700     MOVE 0 TO RETURN-CD.
014800     PERFORM 100-INITIALIZE-WORK-AREAS THRU 100-EXIT.
014900     PERFORM 200-COMPUTE-TOTALS THRU 200-EXIT.
015000     PERFORM 300-TEST-DEGENERATE THRU 300-EXIT.
015100      
015200     IF WK-NOT-DEGENERATE
015300         PERFORM 320-CROSS-CHECK-GRAND-TOTAL THRU 320-EXIT
015400         IF RETURN-CD = 0
015500             PERFORM 400-COMPUTE-CHISQ THRU 400-EXIT
015600             PERFORM 500-COMPUTE-PVALUE THRU 500-EXIT
015700     ELSE
015800         MOVE 0 TO HC-CHISQ-OUT
015900         MOVE 0 TO HC-PVALUE-OUT.
016000      
016100     IF DEBUG-TRACE-ON
016200         PERFORM 900-DEBUG-TRACE THRU 900-EXIT.
016300      
016400     GOBACK.
016500      
016600 100-INITIALIZE-WORK-AREAS.
016700     MOVE 0 TO WK-ROW-TOTAL(1), WK-ROW-TOTAL(2).
016800     MOVE 0 TO WK-COL-TOTAL(1), WK-COL-TOTAL(2).
016900     MOVE 0 TO WK-GRAND-TOTAL.
017000     MOVE 0 TO WK-CHISQ-ACCUM.
017100     MOVE "N" TO WK-DEGENERATE-SW.
017200 100-EXIT.
017300     EXIT.
017400      
017500*----------------------------------------------------------------
017600* 200-SERIES - CROSS-FOOT THE 2X2 TABLE INTO ROW TOTALS, COLUMN
017700* TOTALS AND A GRAND TOTAL.
017800*----------------------------------------------------------------
017900 200-COMPUTE-TOTALS.
018000     PERFORM 210-ADD-ONE-CELL THRU 210-EXIT
018100         VARYING LKR-IDX FROM 1 BY 1 UNTIL LKR-IDX > 2
018200           AFTER LKC-IDX FROM 1 BY 1 UNTIL LKC-IDX > 2.
018300 200-EXIT.
018400     EXIT.
018500      
018600 210-ADD-ONE-CELL.
018700     ADD LK-OBS-COL(LKR-IDX, LKC-IDX) TO WK-ROW-TOTAL(LKR-IDX).
018800     ADD LK-OBS-COL(LKR-IDX, LKC-IDX) TO WK-COL-TOTAL(LKC-IDX).
018900     ADD LK-OBS-COL(LKR-IDX, LKC-IDX) TO WK-GRAND-TOTAL.
019000 210-EXIT.
019100     EXIT.
019200      
019300*----------------------------------------------------------------
019400* 300-SERIES - A ZERO GRAND TOTAL OR ANY ZERO MARGINAL TOTAL
019450* MAKES THE EXPECTED-VALUE DIVIDE UNDEFINED.  PER THE ORIGINAL
019480* DESIGN (#H0102), TREAT THAT CASE AS CHISQ=0, PVALUE=0 RATHER
019490* THAN ABEND.
019700*----------------------------------------------------------------
019800 300-TEST-DEGENERATE.
019900     IF WK-GRAND-TOTAL = 0
020000         MOVE "Y" TO WK-DEGENERATE-SW
020100     ELSE
020200         PERFORM 310-CHECK-ONE-TOTAL THRU 310-EXIT
020300             VARYING RC-IDX FROM 1 BY 1 UNTIL RC-IDX > 4.
020400 300-EXIT.
020500     EXIT.
020600      
020700 310-CHECK-ONE-TOTAL.
020800     IF RC-ALL-TOTALS(RC-IDX) = 0
020900         MOVE "Y" TO WK-DEGENERATE-SW.
021000 310-EXIT.
021100     EXIT.
021200      
021300*----------------------------------------------------------------
021400* 320 - BELT AND SUSPENDERS.  THE FOUR MARGINAL TOTALS SHOULD
021500* ALWAYS CROSS-FOOT TO TWICE THE GRAND TOTAL (EVERY OBSERVED
021600* CELL IS COUNTED ONCE IN A ROW TOTAL AND ONCE IN A COLUMN
021700* TOTAL).  A MISMATCH MEANS THE LINKAGE RECORD WAS BUILT WRONG
021800* UPSTREAM - RETURN A NON-ZERO CODE AND LET PHCOMPAR ABEND.
021900* SEE #H0119.
022000*----------------------------------------------------------------
022100 320-CROSS-CHECK-GRAND-TOTAL.                                     081109JT
022200     MOVE 0 TO WK-CHECK-SUM.
022300     PERFORM 325-ADD-ONE-TOTAL THRU 325-EXIT
022400         VARYING RC-IDX FROM 1 BY 1 UNTIL RC-IDX > 4.
022500     IF WK-CHECK-SUM NOT = WK-GRAND-TOTAL * 2
022600         MOVE 8 TO RETURN-CD.
022700 320-EXIT.
022800     EXIT.
022900      
023000 325-ADD-ONE-TOTAL.
023100     ADD RC-ALL-TOTALS(RC-IDX) TO WK-CHECK-SUM.
023200 325-EXIT.
023300     EXIT.
023400      
023500*----------------------------------------------------------------
023600* 400-SERIES - PEARSON CHI-SQUARED: SUM OVER ALL FOUR CELLS OF
023700* (OBSERVED - EXPECTED) SQUARED OVER EXPECTED, WHERE EXPECTED
023800* IS ROW-TOTAL TIMES COLUMN-TOTAL OVER GRAND-TOTAL.  SEE #H0244
023900* FOR WHY THE EXPECTED-VALUE COMPUTE IS ROUNDED.
024000*----------------------------------------------------------------
024100 400-COMPUTE-CHISQ.
024200     MOVE 0 TO WK-CHISQ-ACCUM.
024300     PERFORM 410-ADD-ONE-TERM THRU 410-EXIT
024400         VARYING LKR-IDX FROM 1 BY 1 UNTIL LKR-IDX > 2
024500           AFTER LKC-IDX FROM 1 BY 1 UNTIL LKC-IDX > 2.
024600     COMPUTE HC-CHISQ-OUT ROUNDED = WK-CHISQ-ACCUM.
024700 400-EXIT.
024800     EXIT.
024900      
025000 410-ADD-ONE-TERM.
025100     COMPUTE WK-EXPECTED ROUNDED =                                061416CB
025200         (WK-ROW-TOTAL(LKR-IDX) * WK-COL-TOTAL(LKC-IDX))
025300             / WK-GRAND-TOTAL.
025400     COMPUTE WK-DIFF = LK-OBS-COL(LKR-IDX, LKC-IDX) - WK-EXPECTED.
025500     COMPUTE WK-TERM ROUNDED = (WK-DIFF * WK-DIFF) / WK-EXPECTED.
025600     ADD WK-TERM TO WK-CHISQ-ACCUM.
025700 410-EXIT.
025800     EXIT.
025900      
026000*----------------------------------------------------------------
026100* 500-SERIES - P-VALUE FOR ONE DEGREE OF FREEDOM IS THE CLOSED
026200* FORM  P = ERFC( SQRT( CHISQ / 2 ) ).  NOTE THE ARGUMENT TO
026300* ERFC IS X = SQRT(Y) AND THE ARGUMENT TO EXP(-X**2) IS JUST Y
026400* ITSELF - THERE IS NO NEED TO SQUARE X BACK UP AGAIN.
026500*----------------------------------------------------------------
026600 500-COMPUTE-PVALUE.
026700     COMPUTE WK-HALF-CHISQ = WK-CHISQ-ACCUM / 2.
026800     PERFORM 510-SQRT-HALF-CHISQ THRU 510-EXIT.
026900     PERFORM 520-EXP-NEG-HALF-CHISQ THRU 520-EXIT.
027000     PERFORM 530-ERFC-OF-X THRU 530-EXIT.
027100 500-EXIT.
027200     EXIT.
027300      
027400*----------------------------------------------------------------
027500* 510 - NEWTON-RAPHSON SQUARE ROOT.  20 ITERATIONS OF
027600* G(NEXT) = ( G + Y/G ) / 2 CONVERGES WELL PAST THE 3 DECIMAL
027700* PLACES TCS-CHISQ AND TCS-PVALUE ARE PRINTED TO ON THE RESULTS
027800* REPORT, FOR ANY Y THIS PROGRAM WILL EVER SEE.
027900*----------------------------------------------------------------
028000 510-SQRT-HALF-CHISQ.
028100     IF WK-HALF-CHISQ = 0
028200         MOVE 0 TO WK-X
028300     ELSE
028400         MOVE WK-HALF-CHISQ TO WK-X
028500         PERFORM 515-SQRT-ONE-STEP THRU 515-EXIT
028600             VARYING WK-ITER-SUB FROM 1 BY 1
028700                 UNTIL WK-ITER-SUB > 20.
028800 510-EXIT.
028900     EXIT.
029000      
029100 515-SQRT-ONE-STEP.
029200     MOVE WK-X TO WK-X-PREV.
029300     COMPUTE WK-X ROUNDED =
029400         (WK-X-PREV + (WK-HALF-CHISQ / WK-X-PREV)) / 2.
029500 515-EXIT.
029600     EXIT.
029700      
029800*----------------------------------------------------------------
029900* 520 - EXP(-Y) WITH NO LIBRARY FUNCTION.  Y IS DIVIDED DOWN BY
030000* 2**16 SO THE TAYLOR SERIES ONLY HAS TO COVER A TINY ARGUMENT,
030100* THEN THE RESULT IS SQUARED 16 TIMES TO UNDO THE REDUCTION -
030200* EXP(-Y) = (EXP(-Y/65536))**65536.
030300*----------------------------------------------------------------
030400 520-EXP-NEG-HALF-CHISQ.
030500     COMPUTE WK-REDUCED-Y = WK-HALF-CHISQ / 65536.
030600     COMPUTE WK-TAYLOR-SUM =
030700         1 - WK-REDUCED-Y
030800           + ((WK-REDUCED-Y ** 2) / 2)
030900           - ((WK-REDUCED-Y ** 3) / 6)
031000           + ((WK-REDUCED-Y ** 4) / 24)
031100           - ((WK-REDUCED-Y ** 5) / 120)
031200           + ((WK-REDUCED-Y ** 6) / 720).
031300     MOVE WK-TAYLOR-SUM TO WK-EXP-NEG-XSQ.
031400     PERFORM 525-SQUARE-ONE-STEP THRU 525-EXIT
031500         VARYING WK-ITER-SUB FROM 1 BY 1 UNTIL WK-ITER-SUB > 16.
031600 520-EXIT.
031700     EXIT.
031800      
031900 525-SQUARE-ONE-STEP.
032000     COMPUTE WK-EXP-NEG-XSQ ROUNDED =
032100         WK-EXP-NEG-XSQ * WK-EXP-NEG-XSQ.
032200 525-EXIT.
032300     EXIT.
032400      
032500*----------------------------------------------------------------
032600* 530 - ABRAMOWITZ & STEGUN 7.1.26 RATIONAL-POLYNOMIAL FIT FOR
032700* ERFC(X), GOOD TO ABOUT 1.5E-7, WELL INSIDE THE 3 DECIMAL
032800* PLACES THE RESULTS REPORT PRINTS.  #H0288 CAPS THE RESULT TO
032900* THE VALID 0...1 PROBABILITY RANGE.
033000*----------------------------------------------------------------
033100 530-ERFC-OF-X.
033200     COMPUTE WK-ERFC-T = 1 / (1 + (0.3275911 * WK-X)).
033300     COMPUTE WK-ERFC-POLY =
033400         (((((1.061405429 * WK-ERFC-T)
033500              - 1.453152027) * WK-ERFC-T
033600              + 1.421413741) * WK-ERFC-T
033700              - 0.284496736) * WK-ERFC-T
033800              + 0.254829592) * WK-ERFC-T.
033900     COMPUTE HC-PVALUE-OUT ROUNDED =
034000         WK-ERFC-POLY * WK-EXP-NEG-XSQ.
034100     IF HC-PVALUE-OUT > 1                                         020721CB
034200         MOVE 1 TO HC-PVALUE-OUT.
034300     IF HC-PVALUE-OUT < 0
034400         MOVE 0 TO HC-PVALUE-OUT.
034500 530-EXIT.
034600     EXIT.
034700      
034800*----------------------------------------------------------------
034900* 900 - OPERATOR DEBUG TRACE.  ONLY REACHED WHEN THE JCL TURNS
035000* UPSI-0 ON.  SEE #H0201.
035100*----------------------------------------------------------------
035200 900-DEBUG-TRACE.
035300     ACCEPT WK-CALL-DATE FROM DATE.
035400     MOVE WK-CALL-DATE TO DT-DATE.
035500     MOVE HC-CHISQ-OUT TO DT-CHISQ.
035600     MOVE HC-PVALUE-OUT TO DT-PVALUE.
035700     DISPLAY DEBUG-TRACE-LINE UPON CONSOLE.
035800 900-EXIT.
035900     EXIT.

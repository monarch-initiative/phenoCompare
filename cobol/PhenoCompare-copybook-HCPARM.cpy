000100******************************************************************
000200* HCPARM   -  HPOCHISQ CALL-PARAMETER RECORD                     *
000300*                                                                *
000400* SHARED BY PHCOMPAR (WORKING-STORAGE) AND HPOCHISQ (LINKAGE     *
000500* SECTION) SO THE TWO PROGRAMS CANNOT DRIFT OUT OF SYNC ON THE   *
000600* OBSERVED-COUNT / CHISQ / PVALUE LAYOUT.  ONE 2X2 CONTINGENCY   *
000700* TABLE PER HPO TERM - "HAS" MEANS THE PATIENT CARRIES THE TERM  *
000800* (OR AN ANCESTOR OF IT), "NOT" MEANS THE PATIENT DOES NOT.      *
000900*                                                                *
001000* 06/02/09  JJT  ORIGINAL FOR PHENOCOMPARE BATCH REWRITE         *
001100******************************************************************
001200 01  HPOCHISQ-LINKAGE-REC.
001300     05  HC-OBS-GRP1-HAS          PIC 9(05) COMP.
001400     05  HC-OBS-GRP1-NOT          PIC 9(05) COMP.
001500     05  HC-OBS-GRP2-HAS          PIC 9(05) COMP.
001600     05  HC-OBS-GRP2-NOT          PIC 9(05) COMP.
001700     05  HC-CHISQ-OUT             PIC S9(5)V9(3) COMP-3.
001800     05  HC-PVALUE-OUT            PIC S9(1)V9(5) COMP-3.
001900     05  FILLER                   PIC X(05).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PHCOMPAR.
000300 AUTHOR. JANET TREADWAY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/14/09.
000600 DATE-COMPILED. 05/14/09.
000700 SECURITY. NON-CONFIDENTIAL.
000800      
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM COMPARES TWO GROUPS OF PATIENTS, GROUPED
001300*          BY WHICH OF TWO GENE SETS IS MUTATED IN EACH PATIENT,
001400*          TO FIND WHICH HPO ONTOLOGY TERMS SHOW A STATISTICALLY
001500*          SIGNIFICANT DIFFERENCE IN PREVALENCE BETWEEN GROUPS.
001600*
001700*          FOR EVERY HPO TERM REACHABLE BY ANY PATIENT'S
001800*          REPORTED PHENOTYPES (DIRECTLY OR THROUGH AN ANCESTOR
001900*          RELATIONSHIP IN THE ONTOLOGY) THE PROGRAM COUNTS HOW
002000*          MANY PATIENTS IN EACH GROUP EXHIBIT THAT TERM,
002100*          CALLS HPOCHISQ TO GET A 2X2 CHI-SQUARED STATISTIC AND
002200*          P-VALUE FOR THE TERM, SORTS ALL TERMS BY CHI-SQUARED
002300*          VALUE, AND WRITES ONE TAB-SEPARATED REPORT LINE PER
002400*          TERM.  SINGLE PASS, READ-PROCESS-WRITE BATCH JOB.
002500*
002600******************************************************************
002700*CHANGE LOG.
002800*
002900* 05/14/09  JJT  #H0100  ORIGINAL PROGRAM
003000* 06/02/09  JJT  #H0104  ADDED EMPTY-GROUP CHECK AFTER GENES LOAD
003100* 07/19/09  JJT  #H0111  ADDED BAD-RECORD ABEND FOR BLANK FIELDS
003200* 11/03/09  RMK  #H0130  UNKNOWN-GENE RECORDS NOW ABEND THE JOB
003300*                        INSTEAD OF BEING SKIPPED - PER USER RQMT
003400* 02/17/10  RMK  #H0142  FIXED PER-PATIENT ANCESTOR SET SO A NODE
003500*                        REACHED BY TWO RAW TERMS ONLY COUNTS ONCE
003600* 09/08/10  JJT  #H0158  RESET STR-LTH BEFORE EVERY CALL TO STRLTH
003700*                        - IT WAS ACCUMULATING ACROSS PATIENTS
003800* 04/12/11  CWB  #H0171  WIDENED PATIENT-HPO-TERM TABLE TO 100
003900* 08/30/12  CWB  #H0188  ADDED 500-SORT-RESULTS EXCHANGE SORT
004000* 01/22/13  RMK  #H0201  TIE-BREAK SORT BY TCS-TERM-ID ASCENDING
004100* 03/11/14  JJT  #H0219  ONTOLOGY TABLES WIDENED FOR HPO RELEASE
004200*                        GROWTH (12000 TERMS, 20000 ANCESTOR ROWS)
004300* 12/02/98  RMK  #H0067  Y2K REMEDIATION - WS-DATE-YY NOW 4-DIGIT
004400*                        WINDOWING NOT REQUIRED, FIELD WAS ALREADY
004500*                        A 2-DIGIT DISPLAY-ONLY YEAR
004600* 06/14/16  CWB  #H0233  DEGENERATE E(I,J)=0 TERMS NOW REPORTED AS
004700*                        ZERO CHISQ/PVALUE INSTEAD OF SKIPPED
004800* 10/05/17  JJT  #H0247  ADDED PAGE-INDEPENDENT HEADER TAB BYTES
004900*                        VIA WS-TAB-CHAR, X'09' NOT ALLOWED IN A
005000*                        VALUE LITERAL ON THIS COMPILER
005100* 05/29/19  RMK  #H0260  RAISED PATIENT-TABLE TO 4000 ENTRIES FOR
005200*                        LARGER COHORT STUDIES
005300* 02/07/21  CWB  #H0274  NORMAL EOJ NOW DISPLAYS RECORD COUNTS
005320* 08/15/21  MMD  #H0281  MISSING GENES/PATIENTS FILE NOW ABENDS
005340*                        WITH A MESSAGE INSTEAD OF READING PAST
005360*                        AN UNOPENED FILE - SEE 800-OPEN-FILES
005380* 08/22/21  MMD  #H0287  PATIENT-TABLE ROW INDEX NO LONGER TIED
005382*                        TO THE PER-GROUP COUNT - A GROUP-1
005384*                        RECORD FOLLOWED BY A GROUP-0 RECORD WAS
005386*                        REUSING SLOT 1 AND CLOBBERING THE FIRST
005388*                        PATIENT LOADED.  NEW WS-PATIENT-TOTAL-
005390*                        LOADED COUNTER GIVES EVERY ACCEPTED
005392*                        RECORD ITS OWN ROW REGARDLESS OF GENE
005394*                        GROUP ORDER IN THE PATIENTS FILE
005400*
005500******************************************************************
005600      
005700         INPUT FILE               -   DDS0001.PHGENES
005800      
005900         INPUT FILE               -   DDS0001.PHPATIN
006000      
006100         INPUT FILE               -   DDS0001.PHTRMNAM
006200      
006300         INPUT FILE               -   DDS0001.PHTRMANC
006400      
006500         OUTPUT FILE PRODUCED     -   DDS0001.PHRESLT
006600      
006700         DUMP FILE                -   SYSOUT
006800      
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-390.
007300 OBJECT-COMPUTER. IBM-390.
007400 SPECIAL-NAMES.
007500     C01 IS NEXT-PAGE.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100      
008200     SELECT GENESIN
008300     ASSIGN TO UT-S-GENES
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS GN-FCODE.
008600      
008700     SELECT PATSIN
008800     ASSIGN TO UT-S-PATIN
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS PT-FCODE.
009100      
009200     SELECT TRMNAMIN
009300     ASSIGN TO UT-S-TRMNAM
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS TN-FCODE.
009600      
009700     SELECT TRMANCIN
009800     ASSIGN TO UT-S-TRMANC
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS TA-FCODE.
010100      
010200     SELECT PHRESLT
010300     ASSIGN TO UT-S-PHRESLT
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS RS-FCODE.
010600      
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  SYSOUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 131 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SYSOUT-REC.
011500 01  SYSOUT-REC  PIC X(131).
011600      
011700****** GENES FILE - EXACTLY TWO NON-COMMENT LINES, ONE PER GROUP
011800****** LINES STARTING WITH '#' IN COLUMN 1 ARE COMMENTS
011900 FD  GENESIN
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 1024 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS FD-GENE-LINE.
012500 01  FD-GENE-LINE  PIC X(1024).
012600      
012700****** PATIENTS FILE - ONE TAB-DELIMITED LINE PER PATIENT
012800****** LINES STARTING WITH '#' IN COLUMN 1 ARE COMMENTS
012900 FD  PATSIN
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 700 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS FD-PATIENT-LINE.
013500 01  FD-PATIENT-LINE  PIC X(700).
013600      
013700****** ONTOLOGY TERM-NAME LOOKUP - TERM-ID TAB TERM-NAME
013800 FD  TRMNAMIN
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 120 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS FD-TERM-NAME-LINE.
014400 01  FD-TERM-NAME-LINE  PIC X(120).
014500      
014600****** ONTOLOGY ANCESTOR CLOSURE - CHILD-TERM TAB ANCESTOR-TERM
014700 FD  TRMANCIN
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 30 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS FD-TERM-ANCESTOR-LINE.
015300 01  FD-TERM-ANCESTOR-LINE  PIC X(30).
015400      
015500****** RESULTS FILE - HEADER LINE THEN ONE DETAIL LINE PER TERM
015600 FD  PHRESLT
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 151 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS FD-RESULT-LINE.
016200 01  FD-RESULT-LINE  PIC X(151).
016300      
016400 WORKING-STORAGE SECTION.
016500      
016600 01  FILE-STATUS-CODES.
016700     05  GN-FCODE                PIC X(2).
016800         88 GN-OK             VALUE "00".
016900         88 GN-EOF            VALUE "10".
017000     05  PT-FCODE                PIC X(2).
017100         88 PT-OK             VALUE "00".
017200         88 PT-EOF            VALUE "10".
017300     05  TN-FCODE                PIC X(2).
017400         88 TN-OK             VALUE "00".
017500         88 TN-EOF            VALUE "10".
017600     05  TA-FCODE                PIC X(2).
017700         88 TA-OK             VALUE "00".
017800         88 TA-EOF            VALUE "10".
017900     05  RS-FCODE                PIC X(2).
018000         88 RS-OK             VALUE "00".
018100     05  FILLER                  PIC X(02).
018200      
018300** GENES FILE / GENE-GROUP TABLE
018400 COPY GENELINE.
018500      
018600 01  COMMENT-LINE-CHECK-GENE REDEFINES GENE-LINE-REC.
018700     05  CLG-FIRST-CHAR           PIC X(01).
018800     05  FILLER                   PIC X(1023).
018900      
019000** PATIENTS FILE / PATIENT ROSTER TABLE
019100 COPY PATLINE.
019200      
019300 01  COMMENT-LINE-CHECK-PAT REDEFINES PATIENT-LINE-RAW.
019400     05  CLP-FIRST-CHAR           PIC X(01).
019500     05  FILLER                   PIC X(699).
019600      
019700** ONTOLOGY TERM-NAME LOOKUP
019800 COPY ONTNAME.
019900      
020000 01  COMMENT-LINE-CHECK-TRM REDEFINES ONTOLOGY-TERM-LINE.
020100     05  CLT-FIRST-CHAR           PIC X(01).
020200     05  FILLER                   PIC X(119).
020300      
020400** ONTOLOGY ANCESTOR CLOSURE
020500 COPY ONTANC.
020600      
020700** PER-TERM COUNT ACCUMULATOR (WS ONLY)
020800 COPY TRMCNT.
020900      
021000** CHI-SQUARED RESULT TABLE (WS ONLY)
021100 COPY TRMCHISQ.
021200      
021300** RESULTS REPORT HEADER AND DETAIL LINE
021400 COPY RESLINE.
021500      
021600** FATAL-CONDITION MESSAGE RECORD
021700 COPY PHABEND.
021800      
021900 01  WS-TAB-CHAR                  PIC X(01) VALUE X'09'.
022000      
022100 77  WS-DATE                      PIC 9(06).
022200 01  WS-DATE-BREAKDOWN REDEFINES WS-DATE.
022300     05  WS-DATE-YY               PIC 9(02).
022400     05  WS-DATE-MM               PIC 9(02).
022500     05  WS-DATE-DD               PIC 9(02).
022600      
022700 01  FLAGS-AND-SWITCHES.
022800     05  MORE-GENES-SW            PIC X(01) VALUE "Y".
022900         88 NO-MORE-GENES      VALUE "N".
023000     05  MORE-PATIENTS-SW         PIC X(01) VALUE "Y".
023100         88 NO-MORE-PATIENTS   VALUE "N".
023200     05  MORE-TERM-NAMES-SW       PIC X(01) VALUE "Y".
023300         88 NO-MORE-TERM-NAMES VALUE "N".
023400     05  GROUPS-LOADED-SW         PIC X(01) VALUE "N".
023500         88 BOTH-GROUPS-LOADED VALUE "Y".
023600     05  MORE-ANCESTORS-SW        PIC X(01) VALUE "Y".
023700         88 NO-MORE-ANCESTORS  VALUE "N".
023800     05  BAD-RECORD-SW            PIC X(01) VALUE "N".
023900         88 PATIENT-RECORD-BAD VALUE "Y".
024000     05  GENE-FOUND-SW            PIC X(01) VALUE "N".
024100         88 GENE-WAS-FOUND     VALUE "Y".
024200     05  TERM-FOUND-SW            PIC X(01) VALUE "N".
024300         88 TERM-WAS-FOUND     VALUE "Y".
024400     05  SORT-SWAPPED-SW          PIC X(01) VALUE "N".
024500         88 A-SWAP-OCCURRED    VALUE "Y".
024600     05  FILLER                   PIC X(04).
024700      
024800 01  COUNTERS-AND-ACCUMULATORS.
024900     05  GENE-LINES-READ          PIC 9(05) COMP.
025000     05  PATIENT-RECORDS-READ     PIC 9(07) COMP.
025100     05  PATIENT-RECORDS-BAD      PIC 9(07) COMP.
025200     05  WS-GENE-GROUP-SUB        PIC 9(02) COMP.
025300     05  WS-PATIENT-GROUP-NBR     PIC 9(01) COMP.
025400     05  WS-UNSTRING-PTR          PIC 9(04) COMP.
025500     05  WS-SORT-BOTTOM           PIC 9(05) COMP.
025600     05  WS-SORT-SUB              PIC 9(05) COMP.
025700     05  WS-PATIENT-TOTAL-LOADED  PIC 9(05) COMP.
025900     05  WS-SORT-LIMIT            PIC 9(05) COMP.
026000     05  FILLER                   PIC X(04).
026100      
026200 01  MISC-WS-FLDS.
026300     05  STR-LTH                  PIC 9(04) COMP VALUE 0.
026400     05  CALC-CALL-RET-CODE       PIC S9(4) COMP VALUE 0.
026500     05  HPO-TERM-ID-HOLD         PIC X(10).
026600     05  FILLER                   PIC X(04).
026700      
026800 COPY HCPARM.
026900      
027000 PROCEDURE DIVISION.
027100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027200      
027300     PERFORM 100-LOAD-GENE-GROUPS THRU 100-EXIT
027400             UNTIL BOTH-GROUPS-LOADED OR NO-MORE-GENES.
027500     IF NOT BOTH-GROUPS-LOADED
027600         MOVE "GENES FILE HAS FEWER THAN TWO GENE GROUPS" TO
027700              ABEND-REASON
027800         PERFORM 9000-ABEND-RTN THRU 9000-EXIT.
027900     PERFORM 110-CHECK-EMPTY-GROUPS THRU 110-EXIT.
028000      
028100     PERFORM 200-LOAD-PATIENTS THRU 200-EXIT
028200             UNTIL NO-MORE-PATIENTS.
028300     PERFORM 260-CHECK-EMPTY-PATIENT-GROUPS THRU 260-EXIT.
028400      
028500     PERFORM 270-LOAD-ONTOLOGY-NAMES THRU 270-EXIT
028600             UNTIL NO-MORE-TERM-NAMES.
028700      
028800     PERFORM 300-COUNT-ANCESTORS THRU 300-EXIT.
028900     PERFORM 400-BUILD-CHISQ-TABLE THRU 400-EXIT.
029000     PERFORM 500-SORT-RESULTS THRU 500-EXIT.
029100     PERFORM 600-WRITE-REPORT THRU 600-EXIT.
029200     PERFORM 900-CLEANUP THRU 900-EXIT.
029300      
029400     MOVE +0 TO RETURN-CODE.
029500     GOBACK.
029600      
029700 000-HOUSEKEEPING.
029800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029900     DISPLAY "******** BEGIN JOB PHCOMPAR ********".
030000     ACCEPT  WS-DATE FROM DATE.
030100     INITIALIZE COUNTERS-AND-ACCUMULATORS
030200                FLAGS-AND-SWITCHES
030300                GENE-GROUP-TABLE
030400                PATIENT-TABLE
030500                GROUP-SIZE-COUNTERS
030600                ONTOLOGY-TERM-TABLE
030700                ONTOLOGY-ANCESTOR-TABLE
030800                TERM-COUNT-TABLE
030900                TERM-CHISQ-TABLE.
031000     MOVE WS-TAB-CHAR TO RHL-TAB1 RHL-TAB2 RHL-TAB3 RHL-TAB4
031100                         RHL-TAB5.
031200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
031300 000-EXIT.
031400     EXIT.
031500      
031600*----------------------------------------------------------------
031700* 100-SERIES - GENEGROUPS: LOAD THE TWO GENE-NAME GROUPS FROM
031800* THE GENES FILE.  FIRST NON-COMMENT LINE IS GROUP-0, SECOND IS
031900* GROUP-1.  EXTRA LINES ARE IGNORED ONCE BOTH GROUPS ARE FULL.
032000*----------------------------------------------------------------
032100 100-LOAD-GENE-GROUPS.
032200     MOVE "100-LOAD-GENE-GROUPS" TO PARA-NAME.
032300     READ GENESIN INTO GENE-LINE-REC
032400         AT END
032500             MOVE "N" TO MORE-GENES-SW
032600             GO TO 100-EXIT
032700     END-READ.
032800     ADD +1 TO GENE-LINES-READ.
032900      
033000     IF CLG-FIRST-CHAR = "#"
033100         GO TO 100-EXIT.
033200      
033300     ADD +1 TO WS-GENE-GROUP-SUB.
033400     IF WS-GENE-GROUP-SUB > 2
033500         GO TO 100-EXIT.
033600      
033700     SET GRP-IDX TO WS-GENE-GROUP-SUB.
033800     PERFORM 120-SPLIT-GENE-LINE THRU 120-EXIT.
033900      
034000     IF WS-GENE-GROUP-SUB = 2
034100         MOVE "Y" TO GROUPS-LOADED-SW.
034200 100-EXIT.
034300     EXIT.
034400      
034500 120-SPLIT-GENE-LINE.
034600     MOVE "120-SPLIT-GENE-LINE" TO PARA-NAME.
034700     MOVE 0 TO GENE-COUNT(GRP-IDX).
034800     MOVE 1 TO WS-UNSTRING-PTR.
034900     SET GENE-IDX TO 1.
035000     PERFORM 125-SPLIT-ONE-GENE THRU 125-EXIT
035100         UNTIL WS-UNSTRING-PTR > LENGTH OF GENE-LINE-REC
035200            OR GENE-IDX > 50.
035300 120-EXIT.
035400     EXIT.
035500      
035600 125-SPLIT-ONE-GENE.
035700     MOVE SPACES TO GENE-NAME-ENTRY(GRP-IDX GENE-IDX).
035800     UNSTRING GENE-LINE-REC DELIMITED BY X'09'
035900         INTO GENE-NAME-ENTRY(GRP-IDX GENE-IDX)
036000         WITH POINTER WS-UNSTRING-PTR
036100         ON OVERFLOW
036200             MOVE LENGTH OF GENE-LINE-REC TO WS-UNSTRING-PTR
036300     END-UNSTRING.
036400      
036500     IF GENE-NAME-ENTRY(GRP-IDX GENE-IDX) NOT = SPACES
036600         ADD +1 TO GENE-COUNT(GRP-IDX)
036700         SET GENE-IDX UP BY 1
036800     ELSE
036900         MOVE LENGTH OF GENE-LINE-REC TO WS-UNSTRING-PTR.
037000 125-EXIT.
037100     EXIT.
037200      
037300 110-CHECK-EMPTY-GROUPS.
037400     MOVE "110-CHECK-EMPTY-GROUPS" TO PARA-NAME.
037500     SET GRP-IDX TO 1.
037600     IF GENE-COUNT(GRP-IDX) = ZERO
037700         MOVE "GROUP-0 HAS NO GENE NAMES - EMPTY-GROUP" TO
037800              ABEND-REASON
037900         PERFORM 9000-ABEND-RTN THRU 9000-EXIT.
038000     SET GRP-IDX TO 2.
038100     IF GENE-COUNT(GRP-IDX) = ZERO
038200         MOVE "GROUP-1 HAS NO GENE NAMES - EMPTY-GROUP" TO
038300              ABEND-REASON
038400         PERFORM 9000-ABEND-RTN THRU 9000-EXIT.
038500 110-EXIT.
038600     EXIT.
038700      
038800*----------------------------------------------------------------
038900* 200-SERIES - PATIENT / PATIENTGROUP: READ EVERY PATIENT LINE,
039000* VALIDATE IT, SPLIT ITS HPO TERM LIST, ASSIGN THE PATIENT TO A
039100* GROUP BY GENE NAME, AND APPEND IT TO THE PATIENT ROSTER TABLE.
039200*----------------------------------------------------------------
039300 200-LOAD-PATIENTS.
039400     MOVE "200-LOAD-PATIENTS" TO PARA-NAME.
039500     READ PATSIN INTO PATIENT-LINE-RAW
039600         AT END
039700             MOVE "N" TO MORE-PATIENTS-SW
039800             GO TO 200-EXIT
039900     END-READ.
040000      
040100     IF CLP-FIRST-CHAR = "#"
040200         GO TO 200-EXIT.
040300      
040400     ADD +1 TO PATIENT-RECORDS-READ.
040500     MOVE "N" TO BAD-RECORD-SW.
040600      
040700     UNSTRING PATIENT-LINE-RAW DELIMITED BY X'09'
040800         INTO PAT-GENE PAT-SKIP-1 PAT-SKIP-2 PAT-SKIP-3
040900              PAT-HPO-LIST
041000     END-UNSTRING.
041100      
041200     PERFORM 210-EDIT-PATIENT-LINE THRU 210-EXIT.
041300     IF PATIENT-RECORD-BAD
041400         GO TO 200-EXIT.
041500      
041600     PERFORM 220-FIND-GENE-GROUP THRU 220-EXIT.
041700     IF PATIENT-RECORD-BAD
041800         GO TO 200-EXIT.
041900      
042000     PERFORM 230-SPLIT-HPO-LIST THRU 230-EXIT.
042100     PERFORM 240-APPEND-PATIENT THRU 240-EXIT.
042200 200-EXIT.
042300     EXIT.
042400      
042500 210-EDIT-PATIENT-LINE.
042600     MOVE "210-EDIT-PATIENT-LINE" TO PARA-NAME.
042700     MOVE 0 TO STR-LTH.                                           090810JT
042800     CALL 'STRLTH' USING PAT-GENE, STR-LTH.
042900     IF STR-LTH = 0
043000         MOVE "*** BLANK PAT-GENE" TO ABEND-REASON
043100         ADD +1 TO PATIENT-RECORDS-BAD
043200         MOVE "Y" TO BAD-RECORD-SW
043300         PERFORM 9000-ABEND-RTN THRU 9000-EXIT.
043400      
043500     MOVE 0 TO STR-LTH.
043600     CALL 'STRLTH' USING PAT-HPO-LIST, STR-LTH.
043700     IF STR-LTH = 0
043800         MOVE "*** BLANK PAT-HPO-LIST" TO ABEND-REASON
043900         ADD +1 TO PATIENT-RECORDS-BAD
044000         MOVE "Y" TO BAD-RECORD-SW
044100         PERFORM 9000-ABEND-RTN THRU 9000-EXIT.
044200 210-EXIT.
044300     EXIT.
044400      
044500 220-FIND-GENE-GROUP.
044600     MOVE "220-FIND-GENE-GROUP" TO PARA-NAME.
044700     MOVE "N" TO GENE-FOUND-SW.
044800     SET GRP-IDX TO 1.
044900     SET GENE-IDX TO 1.
045000     SEARCH GENE-NAME-ENTRY(GRP-IDX)
045100         AT END
045200             NEXT SENTENCE
045300         WHEN GENE-NAME-ENTRY(GRP-IDX GENE-IDX) = PAT-GENE
045400             MOVE 0 TO WS-PATIENT-GROUP-NBR
045500             MOVE "Y" TO GENE-FOUND-SW
045600     END-SEARCH.
045700      
045800     IF NOT GENE-WAS-FOUND
045900         SET GRP-IDX TO 2.
046000         SET GENE-IDX TO 1.
046100         SEARCH GENE-NAME-ENTRY(GRP-IDX)
046200             AT END
046300                 NEXT SENTENCE
046400             WHEN GENE-NAME-ENTRY(GRP-IDX GENE-IDX) = PAT-GENE
046500                 MOVE 1 TO WS-PATIENT-GROUP-NBR
046600                 MOVE "Y" TO GENE-FOUND-SW
046700         END-SEARCH.
046800      
046900     IF NOT GENE-WAS-FOUND
047000         MOVE "*** PAT-GENE NOT IN EITHER GENE GROUP" TO
047100              ABEND-REASON
047200         MOVE PAT-GENE TO ACTUAL-VAL
047300         MOVE "Y" TO BAD-RECORD-SW
047400         PERFORM 9000-ABEND-RTN THRU 9000-EXIT.
047500 220-EXIT.
047600     EXIT.
047700      
047800* SEARCH REQUIRES THE TABLE BE ADDRESSED THROUGH ITS INDEX ITEM
047900* SO THE ABOVE PARAGRAPH SEARCHES GENE-NAME-ENTRY AT THE GROUP
048000* SELECTED BY GRP-IDX - SEE COBOL LANGUAGE REFERENCE, SEARCH
048100* (NOT SEARCH ALL) FOR A ONE-DIMENSIONAL TABLE WALK.
048200      
048300 230-SPLIT-HPO-LIST.
048400     MOVE "230-SPLIT-HPO-LIST" TO PARA-NAME.
048500     MOVE 0 TO PHS-TERM-COUNT.
048600     MOVE 1 TO WS-UNSTRING-PTR.
048700     PERFORM 235-SPLIT-ONE-TERM THRU 235-EXIT
048800         UNTIL WS-UNSTRING-PTR > LENGTH OF PAT-HPO-LIST
048900            OR PHS-TERM-COUNT > 100.
049000 230-EXIT.
049100     EXIT.
049200      
049300 235-SPLIT-ONE-TERM.
049400     MOVE SPACES TO HPO-TERM-ID-HOLD.
049500     UNSTRING PAT-HPO-LIST DELIMITED BY ";"
049600         INTO HPO-TERM-ID-HOLD
049700         WITH POINTER WS-UNSTRING-PTR
049800         ON OVERFLOW
049900             MOVE LENGTH OF PAT-HPO-LIST TO WS-UNSTRING-PTR
050000     END-UNSTRING.
050100      
050200     IF HPO-TERM-ID-HOLD = SPACES
050300         MOVE LENGTH OF PAT-HPO-LIST TO WS-UNSTRING-PTR
050400         GO TO 235-EXIT.
050500      
050600     MOVE "N" TO TERM-FOUND-SW.
050700     IF PHS-TERM-COUNT > 0
050800         SET PHS-IDX TO 1
050900         SEARCH PHS-TERM-ENTRY
051000             AT END
051100                 NEXT SENTENCE
051200             WHEN PHS-TERM-ENTRY(PHS-IDX) = HPO-TERM-ID-HOLD
051300                 MOVE "Y" TO TERM-FOUND-SW
051400         END-SEARCH.
051500      
051600     IF NOT TERM-WAS-FOUND
051700         ADD +1 TO PHS-TERM-COUNT
051800         SET PHS-IDX TO PHS-TERM-COUNT
051900         MOVE HPO-TERM-ID-HOLD TO PHS-TERM-ENTRY(PHS-IDX).
052000 235-EXIT.
052100     EXIT.
052200      
052300 240-APPEND-PATIENT.
052400     MOVE "240-APPEND-PATIENT" TO PARA-NAME.
052420     ADD +1 TO GROUP-PATIENT-COUNT(WS-PATIENT-GROUP-NBR + 1).     081522MD
052440     ADD +1 TO WS-PATIENT-TOTAL-LOADED.                           081522MD
052460     SET PAT-IDX TO WS-PATIENT-TOTAL-LOADED.                      081522MD
052700*  4000-ENTRY ROSTER - SEE CHANGE LOG #H0260 IF THIS OVERFLOWS
052710*  PAT-IDX IS THE GLOBAL LOAD SEQUENCE, NOT A PER-GROUP COUNT -   081522MD
052720*  SEE CHANGE LOG #H0287                                          081522MD
052800     MOVE WS-PATIENT-GROUP-NBR TO PAT-GROUP-NBR(PAT-IDX).
052900     MOVE PAT-GENE             TO PAT-GENE-NAME(PAT-IDX).
053000     MOVE PHS-TERM-COUNT       TO PAT-HPO-COUNT(PAT-IDX).
053100     PERFORM 245-COPY-ONE-TERM THRU 245-EXIT
053200         VARYING PHS-IDX FROM 1 BY 1
053300             UNTIL PHS-IDX > PHS-TERM-COUNT.
053400 240-EXIT.
053500     EXIT.
053600      
053700 245-COPY-ONE-TERM.
053800     MOVE PHS-TERM-ENTRY(PHS-IDX) TO
053900          PAT-HPO-TERM(PAT-IDX PHS-IDX).
054000 245-EXIT.
054100     EXIT.
054200      
054300 260-CHECK-EMPTY-PATIENT-GROUPS.
054400     MOVE "260-CHECK-EMPTY-PATIENT-GROUPS" TO PARA-NAME.
054500     IF GROUP-PATIENT-COUNT(1) = ZERO
054600         MOVE "GROUP-0 HAS NO PATIENTS - EMPTY-GROUP" TO
054700              ABEND-REASON
054800         PERFORM 9000-ABEND-RTN THRU 9000-EXIT.
054900     IF GROUP-PATIENT-COUNT(2) = ZERO
055000         MOVE "GROUP-1 HAS NO PATIENTS - EMPTY-GROUP" TO
055100              ABEND-REASON
055200         PERFORM 9000-ABEND-RTN THRU 9000-EXIT.
055300 260-EXIT.
055400     EXIT.
055500      
055600*----------------------------------------------------------------
055700* 270-SERIES - LOAD THE ONTOLOGY TERM-NAME LOOKUP INTO STORAGE
055800* FOR THE REPORT-WRITING NAME LOOKUP IN 620-LOOKUP-TERM-NAME.
055900*----------------------------------------------------------------
056000 270-LOAD-ONTOLOGY-NAMES.
056100     MOVE "270-LOAD-ONTOLOGY-NAMES" TO PARA-NAME.
056200     READ TRMNAMIN INTO ONTOLOGY-TERM-LINE
056300         AT END
056400             MOVE "N" TO MORE-TERM-NAMES-SW
056500             GO TO 270-EXIT
056600     END-READ.
056700      
056800     IF CLT-FIRST-CHAR = "#"
056900         GO TO 270-EXIT.
057000      
057100     UNSTRING ONTOLOGY-TERM-LINE DELIMITED BY X'09'
057200         INTO TERM-ID OF ONTOLOGY-TERM-REC
057300              TERM-NAME OF ONTOLOGY-TERM-REC
057400     END-UNSTRING.
057500      
057600     ADD +1 TO OT-COUNT-OF-ROWS.
057700     SET OT-IDX TO OT-COUNT-OF-ROWS.
057800     MOVE TERM-ID OF ONTOLOGY-TERM-REC   TO OT-TERM-ID(OT-IDX).
057900     MOVE TERM-NAME OF ONTOLOGY-TERM-REC TO OT-TERM-NAME(OT-IDX).
058000 270-EXIT.
058100     EXIT.
058200      
058300*----------------------------------------------------------------
058400* 300-SERIES - ANCESTOR COUNTING: LOAD THE ANCESTOR-CLOSURE FILE,
058500* THEN WALK PATIENT-TABLE ONE ROW AT A TIME BY ITS LOAD-SEQUENCE
058600* INDEX, INDUCE THE PER-PATIENT UNION OF ANCESTOR TERMS AND BUMP
058700* THE TERM-COUNT TABLE ONCE PER PATIENT PER DISTINCT ANCESTOR
058710* TERM.  330-BUMP-TERM-COUNT SORTS EACH BUMP INTO GROUP-1/GROUP-2
058720* BY PAT-GROUP-NBR(PAT-IDX), SO ROWS NEED NOT BE IN GROUP ORDER -
058730* SEE CHANGE LOG #H0287.
058800*----------------------------------------------------------------
058900 300-COUNT-ANCESTORS.
059000     MOVE "300-COUNT-ANCESTORS" TO PARA-NAME.
059100     MOVE "Y" TO MORE-ANCESTORS-SW.
059200     PERFORM 310-LOAD-ANCESTOR-CLOSURE THRU 310-EXIT
059300         UNTIL NO-MORE-ANCESTORS.
059400      
059900     PERFORM 320-INDUCE-ANCESTORS THRU 320-EXIT
060000         VARYING PAT-IDX FROM 1 BY 1
060100             UNTIL PAT-IDX > WS-PATIENT-TOTAL-LOADED.
060500 300-EXIT.
060600     EXIT.
060700      
060800 310-LOAD-ANCESTOR-CLOSURE.
060900     MOVE "310-LOAD-ANCESTOR-CLOSURE" TO PARA-NAME.
061000     READ TRMANCIN INTO ONTOLOGY-ANCESTOR-LINE
061100         AT END
061200             MOVE "N" TO MORE-ANCESTORS-SW
061300             GO TO 310-EXIT
061400     END-READ.
061500      
061600     UNSTRING ONTOLOGY-ANCESTOR-LINE DELIMITED BY X'09'
061700         INTO CHILD-TERM-ID OF ONTOLOGY-ANCESTOR-REC
061800              ANCESTOR-TERM-ID OF ONTOLOGY-ANCESTOR-REC
061900     END-UNSTRING.
062000      
062100     ADD +1 TO ANC-COUNT-OF-ROWS.
062200     SET ANC-IDX TO ANC-COUNT-OF-ROWS.
062300     MOVE CHILD-TERM-ID OF ONTOLOGY-ANCESTOR-REC TO
062400          ANC-CHILD-TERM-ID(ANC-IDX).
062500     MOVE ANCESTOR-TERM-ID OF ONTOLOGY-ANCESTOR-REC TO
062600          ANC-ANCESTOR-TERM-ID(ANC-IDX).
062700 310-EXIT.
062800     EXIT.
062900      
063000 320-INDUCE-ANCESTORS.
063100     MOVE "320-INDUCE-ANCESTORS" TO PARA-NAME.
063200     MOVE 0 TO PAS-COUNT.
063300     PERFORM 325-ADD-TERM-ANCESTORS THRU 325-EXIT
063400         VARYING PHS-IDX FROM 1 BY 1
063500             UNTIL PHS-IDX > PAT-HPO-COUNT(PAT-IDX).
063600      
063700     PERFORM 330-BUMP-TERM-COUNT THRU 330-EXIT
063800         VARYING PAS-IDX FROM 1 BY 1
063900             UNTIL PAS-IDX > PAS-COUNT.
064000 320-EXIT.
064100     EXIT.
064200      
064300 325-ADD-TERM-ANCESTORS.
064400     MOVE "325-ADD-TERM-ANCESTORS" TO PARA-NAME.
064500     PERFORM 326-CHECK-ONE-ANCESTOR-ROW THRU 326-EXIT
064600         VARYING ANC-IDX FROM 1 BY 1
064700             UNTIL ANC-IDX > ANC-COUNT-OF-ROWS.
064800 325-EXIT.
064900     EXIT.
065000      
065100 326-CHECK-ONE-ANCESTOR-ROW.
065200     IF ANC-CHILD-TERM-ID(ANC-IDX) =
065300             PAT-HPO-TERM(PAT-IDX PHS-IDX)
065400         PERFORM 328-ADD-ONE-ANCESTOR THRU 328-EXIT.
065500 326-EXIT.
065600     EXIT.
065700      
065800 328-ADD-ONE-ANCESTOR.
065900     MOVE "N" TO TERM-FOUND-SW.
066000     IF PAS-COUNT > 0
066100         SET PAS-IDX TO 1
066200         SEARCH PAS-ENTRY
066300             AT END
066400                 NEXT SENTENCE
066500             WHEN PAS-ENTRY(PAS-IDX) =
066600                  ANC-ANCESTOR-TERM-ID(ANC-IDX)
066700                 MOVE "Y" TO TERM-FOUND-SW
066800         END-SEARCH.
066900      
067000     IF NOT TERM-WAS-FOUND
067100         ADD +1 TO PAS-COUNT
067200         SET PAS-IDX TO PAS-COUNT
067300         MOVE ANC-ANCESTOR-TERM-ID(ANC-IDX) TO
067400              PAS-ENTRY(PAS-IDX).
067500 328-EXIT.
067600     EXIT.
067700      
067800 330-BUMP-TERM-COUNT.
067900     MOVE "330-BUMP-TERM-COUNT" TO PARA-NAME.
068000     MOVE "N" TO TERM-FOUND-SW.
068100     IF TC-COUNT-OF-ROWS > 0
068200         SET TC-IDX TO 1
068300         SEARCH TERM-COUNT-ENTRY
068400             AT END
068500                 NEXT SENTENCE
068600             WHEN TC-TERM-ID(TC-IDX) = PAS-ENTRY(PAS-IDX)
068700                 MOVE "Y" TO TERM-FOUND-SW
068800         END-SEARCH.
068900      
069000     IF NOT TERM-WAS-FOUND
069100         ADD +1 TO TC-COUNT-OF-ROWS
069200         SET TC-IDX TO TC-COUNT-OF-ROWS
069300         MOVE PAS-ENTRY(PAS-IDX) TO TC-TERM-ID(TC-IDX)
069400         MOVE 0 TO TC-COUNT-GROUP-1(TC-IDX)
069500         MOVE 0 TO TC-COUNT-GROUP-2(TC-IDX).
069600      
069700     IF PAT-GROUP-NBR(PAT-IDX) = 0
069800         ADD +1 TO TC-COUNT-GROUP-1(TC-IDX)
069900     ELSE
070000         ADD +1 TO TC-COUNT-GROUP-2(TC-IDX).
070100 330-EXIT.
070200     EXIT.
070300      
070400*----------------------------------------------------------------
070500* 400-SERIES - BUILD ONE TERM-CHISQ ROW PER TERM-COUNT ROW BY
070600* CALLING THE HPOCHISQ SUBPROGRAM WITH THE TERM'S 2X2 TABLE.
070700*----------------------------------------------------------------
070800 400-BUILD-CHISQ-TABLE.
070900     MOVE "400-BUILD-CHISQ-TABLE" TO PARA-NAME.
071000     PERFORM 410-CALL-CHISQ THRU 410-EXIT
071100         VARYING TC-IDX FROM 1 BY 1
071200             UNTIL TC-IDX > TC-COUNT-OF-ROWS.
071300 400-EXIT.
071400     EXIT.
071500      
071600 410-CALL-CHISQ.
071700     MOVE "410-CALL-CHISQ" TO PARA-NAME.
071800     MOVE TC-COUNT-GROUP-1(TC-IDX)      TO HC-OBS-GRP1-HAS.
071900     COMPUTE HC-OBS-GRP1-NOT =
072000             GROUP-PATIENT-COUNT(1) - TC-COUNT-GROUP-1(TC-IDX).
072100     MOVE TC-COUNT-GROUP-2(TC-IDX)      TO HC-OBS-GRP2-HAS.
072200     COMPUTE HC-OBS-GRP2-NOT =
072300             GROUP-PATIENT-COUNT(2) - TC-COUNT-GROUP-2(TC-IDX).
072400      
072500     MOVE ZERO TO CALC-CALL-RET-CODE.
072600     CALL 'HPOCHISQ' USING HPOCHISQ-LINKAGE-REC,
072700                            CALC-CALL-RET-CODE.
072800     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
072900         MOVE "*** NON-ZERO RETURN-CODE FROM HPOCHISQ" TO
073000              ABEND-REASON
073100         PERFORM 9000-ABEND-RTN THRU 9000-EXIT.
073200      
073300     ADD +1 TO TCS-COUNT-OF-ROWS.
073400     SET TCS-IDX TO TCS-COUNT-OF-ROWS.
073500     MOVE TC-TERM-ID(TC-IDX) TO TCS-TERM-ID(TCS-IDX).
073600     MOVE HC-CHISQ-OUT       TO TCS-CHISQ(TCS-IDX).
073700     MOVE HC-PVALUE-OUT      TO TCS-PVALUE(TCS-IDX).
073800 410-EXIT.
073900     EXIT.
074000      
074100*----------------------------------------------------------------
074200* 500-SERIES - SORT ASCENDING BY TCS-CHISQ, TIES BROKEN BY
074300* ASCENDING TCS-TERM-ID.  TERM-CHISQ-TABLE TOPS OUT AT 12000
074400* ROWS, SO A SORT WORK FILE AND THE SORT VERB ARE MORE MACHINERY
074500* THAN THE JOB NEEDS - A PLAIN IN-STORAGE EXCHANGE SORT OVER THE
074600* TABLE, DRIVEN BY INDEXED-BY SUBSCRIPTS, IS ENOUGH.
074700*----------------------------------------------------------------
074800 500-SORT-RESULTS.
074900     MOVE "500-SORT-RESULTS" TO PARA-NAME.
075000     MOVE TCS-COUNT-OF-ROWS TO WS-SORT-BOTTOM.
075100     MOVE "Y" TO SORT-SWAPPED-SW.
075200     PERFORM 510-SORT-PASS THRU 510-EXIT
075300         UNTIL NOT A-SWAP-OCCURRED OR WS-SORT-BOTTOM < 2.
075400 500-EXIT.
075500     EXIT.
075600      
075700 510-SORT-PASS.
075800     MOVE "N" TO SORT-SWAPPED-SW.
075900     COMPUTE WS-SORT-LIMIT = WS-SORT-BOTTOM - 1.
076000     PERFORM 520-COMPARE-AND-SWAP THRU 520-EXIT
076100         VARYING WS-SORT-SUB FROM 1 BY 1
076200             UNTIL WS-SORT-SUB > WS-SORT-LIMIT.
076300     SUBTRACT 1 FROM WS-SORT-BOTTOM.
076400 510-EXIT.
076500     EXIT.
076600      
076700 520-COMPARE-AND-SWAP.
076800     SET TCS-IDX TO WS-SORT-SUB.
076900     IF (TCS-CHISQ(TCS-IDX) > TCS-CHISQ(TCS-IDX + 1))
077000     OR (TCS-CHISQ(TCS-IDX) = TCS-CHISQ(TCS-IDX + 1)
077100         AND TCS-TERM-ID(TCS-IDX) > TCS-TERM-ID(TCS-IDX + 1))     012213RK
077200         MOVE TERM-CHISQ-ENTRY(TCS-IDX)     TO TCS-SWAP-AREA
077300         MOVE TERM-CHISQ-ENTRY(TCS-IDX + 1) TO
077400              TERM-CHISQ-ENTRY(TCS-IDX)
077500         MOVE TCS-SWAP-AREA TO TERM-CHISQ-ENTRY(TCS-IDX + 1)
077600         MOVE "Y" TO SORT-SWAPPED-SW.
077700 520-EXIT.
077800     EXIT.
077900      
078000*----------------------------------------------------------------
078100* 600-SERIES - WRITE THE HEADER LINE, THEN ONE DETAIL LINE PER
078200* SORTED TERM-CHISQ ROW WITH THE TERM NAME LOOKED UP FROM THE
078300* ONTOLOGY-TERM-TABLE.
078400*----------------------------------------------------------------
078500 600-WRITE-REPORT.
078600     MOVE "600-WRITE-REPORT" TO PARA-NAME.
078700     WRITE FD-RESULT-LINE FROM RESULT-HDR-LINE.
078800      
078900     PERFORM 610-WRITE-DETAIL THRU 610-EXIT
079000         VARYING TCS-IDX FROM 1 BY 1
079100             UNTIL TCS-IDX > TCS-COUNT-OF-ROWS.
079200 600-EXIT.
079300     EXIT.
079400      
079500 610-WRITE-DETAIL.
079600     MOVE "610-WRITE-DETAIL" TO PARA-NAME.
079700     PERFORM 620-LOOKUP-TERM-NAME THRU 620-EXIT.
079800      
079900     MOVE TCS-TERM-ID(TCS-IDX)  TO RL-TERM-ID.
080000     MOVE WS-TAB-CHAR           TO RL-TAB1.
080100     PERFORM 630-BUILD-COUNTS THRU 630-EXIT.
080200     MOVE WS-TAB-CHAR           TO RL-TAB2 RL-TAB3 RL-TAB4
080300                                   RL-TAB5.
080400     WRITE FD-RESULT-LINE FROM RESULT-LINE.
080500 610-EXIT.
080600     EXIT.
080700      
080800 620-LOOKUP-TERM-NAME.
080900     MOVE "620-LOOKUP-TERM-NAME" TO PARA-NAME.
081000     MOVE SPACES TO RL-TERM-NAME.
081100     IF OT-COUNT-OF-ROWS > 0
081200         SET OT-IDX TO 1
081300         SEARCH ONTOLOGY-TERM-ENTRY
081400             AT END
081500                 NEXT SENTENCE
081600             WHEN OT-TERM-ID(OT-IDX) = TCS-TERM-ID(TCS-IDX)
081700                 MOVE OT-TERM-NAME(OT-IDX) TO RL-TERM-NAME
081800         END-SEARCH.
081900 620-EXIT.
082000     EXIT.
082100      
082200 630-BUILD-COUNTS.
082300     MOVE "630-BUILD-COUNTS" TO PARA-NAME.
082400     MOVE "N" TO TERM-FOUND-SW.
082500     IF TC-COUNT-OF-ROWS > 0
082600         SET TC-IDX TO 1
082700         SEARCH TERM-COUNT-ENTRY
082800             AT END
082900                 NEXT SENTENCE
083000             WHEN TC-TERM-ID(TC-IDX) = TCS-TERM-ID(TCS-IDX)
083100                 MOVE "Y" TO TERM-FOUND-SW
083200         END-SEARCH.
083300      
083400     IF TERM-WAS-FOUND
083500         MOVE TC-COUNT-GROUP-1(TC-IDX) TO RL-GROUP-1-COUNT
083600         MOVE TC-COUNT-GROUP-2(TC-IDX) TO RL-GROUP-2-COUNT
083700     ELSE
083800         MOVE ZERO TO RL-GROUP-1-COUNT RL-GROUP-2-COUNT.
083900      
084000     MOVE TCS-CHISQ(TCS-IDX)  TO RL-CHISQ.
084100     MOVE TCS-PVALUE(TCS-IDX) TO RL-PVALUE.
084200 630-EXIT.
084300     EXIT.
084400      
084500 800-OPEN-FILES.
084600     MOVE "800-OPEN-FILES" TO PARA-NAME.
084605     OPEN OUTPUT SYSOUT.                                          081521MD
084610     OPEN INPUT  GENESIN.                                         081521MD
084620     IF NOT GN-OK                                                 081521MD
084630         MOVE "GENES FILE NOT FOUND" TO ABEND-REASON              081521MD
084640         PERFORM 9000-ABEND-RTN THRU 9000-EXIT.                   081521MD
084650     OPEN INPUT  PATSIN.                                          081521MD
084660     IF NOT PT-OK                                                 081521MD
084670         MOVE "PATIENTS FILE NOT FOUND" TO ABEND-REASON           081521MD
084680         PERFORM 9000-ABEND-RTN THRU 9000-EXIT.                   081521MD
084690     OPEN INPUT  TRMNAMIN, TRMANCIN.
084800     OPEN OUTPUT PHRESLT.
084900 800-EXIT.
085000     EXIT.
085100      
085200 850-CLOSE-FILES.
085300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
085400     CLOSE GENESIN, PATSIN, TRMNAMIN, TRMANCIN, PHRESLT, SYSOUT.
085500 850-EXIT.
085600     EXIT.
085700      
085800 900-CLEANUP.                                                     020721CB
085900     MOVE "900-CLEANUP" TO PARA-NAME.
086000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
086100     DISPLAY "** GENE LINES READ **".
086200     DISPLAY GENE-LINES-READ.
086300     DISPLAY "** PATIENT RECORDS READ **".
086400     DISPLAY PATIENT-RECORDS-READ.
086500     DISPLAY "** GROUP-0 PATIENTS **".
086600     DISPLAY GROUP-PATIENT-COUNT(1).
086700     DISPLAY "** GROUP-1 PATIENTS **".
086800     DISPLAY GROUP-PATIENT-COUNT(2).
086900     DISPLAY "** REPORT TERMS WRITTEN **".
087000     DISPLAY TCS-COUNT-OF-ROWS.
087100     DISPLAY "******** NORMAL END OF JOB PHCOMPAR ********".
087200 900-EXIT.
087300     EXIT.
087400      
087500 9000-ABEND-RTN.
087600     MOVE "PHCOMPAR" TO ABEND-PGM-NAME.
087700     WRITE SYSOUT-REC FROM ABEND-REC.
087800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
087900     DISPLAY "*** ABNORMAL END OF JOB - PHCOMPAR ***" UPON
088000             CONSOLE.
088100     DIVIDE ZERO-VAL INTO ONE-VAL.
088200 9000-EXIT.
088300     EXIT.

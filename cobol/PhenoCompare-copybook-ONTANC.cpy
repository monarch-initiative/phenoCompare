000100******************************************************************
000200* ONTANC   -  ONTOLOGY ANCESTOR-CLOSURE LINE AND TABLE           *
000300*                                                                *
000400* ONE ROW PER (TERM, ANCESTOR-OR-SELF) PAIR -- THE FLATTENED     *
000500* TRANSITIVE CLOSURE OF THE HPO IS-A/PART-OF DAG PRODUCED        *
000600* UPSTREAM.  EVERY TERM IS ITS OWN ANCESTOR (REFLEXIVE).         *
000700*                                                                *
000800* 05/14/09  JJT  ORIGINAL FOR PHENOCOMPARE BATCH REWRITE         *
000900******************************************************************
001000 01  ONTOLOGY-ANCESTOR-LINE                PIC X(30).
001100      
001200 01  ONTOLOGY-ANCESTOR-REC.
001300     05  CHILD-TERM-ID                     PIC X(10).
001400     05  ANCESTOR-TERM-ID                  PIC X(10).
001500     05  FILLER                            PIC X(10).
001600      
001700 01  ONTOLOGY-ANCESTOR-TABLE.
001800     05  ANC-COUNT-OF-ROWS                 PIC 9(05) COMP.
001900     05  ANCESTOR-ENTRY OCCURS 20000 TIMES
002000                           INDEXED BY ANC-IDX.
002100         10  ANC-CHILD-TERM-ID          PIC X(10).
002200         10  ANC-ANCESTOR-TERM-ID       PIC X(10).
002300         10  FILLER                     PIC X(05).
002400      
002500******************************************************************
002600* PER-PATIENT UNION OF INDUCED ANCESTOR TERMS -- REBUILT FOR     *
002700* EACH PATIENT BY 320-INDUCE-ANCESTORS BEFORE THE COUNTS ARE     *
002800* INCREMENTED, SO A NODE REACHED THROUGH TWO RAW TERMS IS ONLY   *
002900* COUNTED ONCE PER PATIENT (SEE BUSINESS RULE ON INDUCTION).     *
003000******************************************************************
003100 01  PATIENT-ANCESTOR-SET.
003200     05  PAS-COUNT                         PIC 9(05) COMP.
003300     05  PAS-ENTRY OCCURS 500 TIMES
003400                           INDEXED BY PAS-IDX
003500                           PIC X(10).
003600     05  FILLER                            PIC X(05).
